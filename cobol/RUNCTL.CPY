000100******************************************************************
000200*    RUNCTL  --  RUN CONTROL-TOTALS INTERCHANGE RECORD
000300*    ONE RECORD, WRITTEN BY BATUPDT AT END OF THE UPDATE STEP AND
000400*    READ BY INVRPT SO THE LISTING CAN FOOT WITH COUNTS THAT ARE
000500*    NOT RECOVERABLE FROM THE MASTER ALONE.
000600*
000700*    ADDED  02/18/99  S.PRUITT  Y2K REMEDIATION PROJECT - TICKET
000800*                               WH-1132, CARRY RUN DATE 4-DIGIT
000900*    FIXED  09/05/06  T.OKONKWO WH-1504, FILLER WAS 10 BYTES -
001000*                               RECORD SUMMED TO 53, NOT THE 46
001100*                               DECLARED ON THE FD RECORD CONTAINS
001200*                               CLAUSE IN BATUPDT AND INVRPT.
001300*    REVISED  11/18/06  T.OKONKWO WH-1510, FIELDS RENAMED OFF
001400*                               THE CTL- PREFIX - NO RECORD-
001500*                               TYPE PREFIX ON THIS RECORD.
001600******************************************************************
001700 01  CONTROL-RECORD.
001800     05  RUN-DATE                PIC 9(08).
001900     05  TRANS-READ-COUNT        PIC 9(07).
002000     05  ADDS-COUNT              PIC 9(07).
002100     05  UPDATES-COUNT           PIC 9(07).
002200     05  REJECTS-COUNT           PIC 9(07).
002300     05  ORDERS-COUNT            PIC 9(07).
002400     05  FILLER                  PIC X(03).
