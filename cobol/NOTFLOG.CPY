000100******************************************************************
000200*    NOTFLOG  --  NOTIFICATION LOG RECORD LAYOUT
000300*    ONE RECORD PER ROLE REACHED BY AN EVENT.  A BROADCAST EVENT
000400*    WRITES A SINGLE "ALL" RECORD AND IS SHOWN ON THE REPORT AS
000500*    BOTH A MANAGER AND A SUPPLIER LINE.
000600*
000700*    REVISED  11/18/06  T.OKONKWO    WH-1510, RENAMED FIELDS TO
000800*                                    -OUT SUFFIXES, NO RECORD-
000900*                                    TYPE PREFIX.
001000******************************************************************
001100 01  NOTIF-RECORD-OUT.
001200     05  TARGET-ROLE-OUT         PIC X(10).
001300     05  ALERT-MESSAGE-OUT       PIC X(80).
