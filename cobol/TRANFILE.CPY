000100******************************************************************
000200*    TRANFILE  --  INVENTORY TRANSACTION RECORD LAYOUT
000300*    ONE RECORD PER STOCK MOVEMENT, PROCESSED IN ARRIVAL ORDER
000400*    BY BATUPDT.  CODE "A" ADDS OR MERGES, CODE "U" SETS AN
000500*    ABSOLUTE QUANTITY.
000600*
000700*    REVISED  03/02/87  R.HALVORSEN  ADDED REORDER THRESHOLD
000800*    REVISED  11/18/06  T.OKONKWO    WH-1510, CODE CONDITION
000900*                                    NAMES RENAMED TR-ADD-CODE/
001000*                                    TR-UPDATE-CODE TO MATCH THE
001100*                                    REST OF THE SUITE.
001200******************************************************************
001300 01  TRANS-RECORD-IN.
001400     05  TR-CODE                 PIC X(01).
001500         88  TR-ADD-CODE              VALUE "A".
001600         88  TR-UPDATE-CODE           VALUE "U".
001700     05  TR-ITEM-NAME            PIC X(30).
001800     05  TR-ITEM-CATEGORY        PIC X(20).
001900     05  TR-QUANTITY             PIC 9(07).
002000     05  TR-REORDER-THRESHOLD    PIC 9(07).
002100     05  TR-UNIT-PRICE           PIC 9(07)V99.
002200     05  TR-SUPPLIER-NAME        PIC X(20).
002300     05  FILLER                  PIC X(02).
