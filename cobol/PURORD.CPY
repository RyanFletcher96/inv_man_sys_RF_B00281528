000100******************************************************************
000200*    PURORD  --  PURCHASE ORDER RECORD LAYOUT
000300*    WRITTEN BY BATUPDT WHEN THE REORDER ENGINE FIRES.  SUPPLIER
000400*    CONTACT ADDRESS IS NOT STORED HERE -- IT IS BUILT ON THE
000500*    FLY FROM SUPPLIER-NAME-OUT WHEREVER IT IS DISPLAYED.
000600*
000700*    REVISED  09/14/94  T.OKONKWO    ADDED ORDER STATUS FIELD
000800*    REVISED  11/18/06  T.OKONKWO    WH-1510, RENAMED FIELDS TO
000900*                                    -OUT SUFFIXES, NO RECORD-
001000*                                    TYPE PREFIX.
001100******************************************************************
001200 01  ORDER-RECORD-OUT.
001300     05  ORDER-ID-OUT            PIC X(08).
001400     05  ITEM-NAME-OUT           PIC X(30).
001500     05  ORDER-QUANTITY-OUT      PIC 9(07).
001600     05  SUPPLIER-ID-OUT         PIC X(08).
001700     05  SUPPLIER-NAME-OUT       PIC X(20).
001800     05  ORDER-DATE-OUT          PIC 9(08).
001900     05  ORDER-DATE-OUT-R REDEFINES ORDER-DATE-OUT.
002000         10  ORDER-YEAR-OUT      PIC 9(04).
002100         10  ORDER-MONTH-OUT     PIC 9(02).
002200         10  ORDER-DAY-OUT       PIC 9(02).
002300     05  ORDER-STATUS-OUT        PIC X(10).
002400     05  FILLER                  PIC X(09).
