000100******************************************************************
000200*                                                                *
000300*    I N V R P T                                                 *
000400*    WAREHOUSE INVENTORY STOCK LISTING                          *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.    INVRPT.
001000 AUTHOR.        D. FENG.
001100 INSTALLATION.  GREAT LAKES SUPPLY CO. - DATA PROCESSING.
001200 DATE-WRITTEN.  JANUARY 15, 1988.
001300 DATE-COMPILED.
001400 SECURITY.      UNCLASSIFIED - WAREHOUSE OPERATIONS USE ONLY.
001500*-----------------------------------------------------------------
001600*    CHANGE LOG
001700*
001800*    DATE      BY         REQUEST   DESCRIPTION
001900*    --------  ---------  --------  ----------------------------
002000*    01/15/88  D.FENG     WH-0140   ORIGINAL PROGRAM. REPLACES
002100*                                   THE REORDER CLERK'S MANUAL
002200*                                   TALLY SHEET WITH A PRINTED
002300*                                   STOCK LISTING.
002400*    09/14/94  T.OKONKWO  WH-0341   CATEGORY CODE NOW PRINTED AS
002500*                                   ITS DISPLAY NAME, NOT THE
002600*                                   RAW CODE, PER WAREHOUSE
002700*                                   MANAGER REQUEST.
002800*    02/18/99  S.PRUITT   WH-1132   Y2K REMEDIATION - RUN DATE ON
002900*                                   THE PAGE HEADING CARRIES A
003000*                                   4-DIGIT YEAR, TAKEN FROM THE
003100*                                   RUN CONTROL RECORD RATHER
003200*                                   THAN TODAY'S SYSTEM DATE SO
003300*                                   A RERUN REPRINTS THE SAME
003400*                                   REPORT DATE AS THE UPDATE.
003500*    07/09/01  D.FENG     WH-1279   TOTAL LINES NOW PULL READ,
003600*                                   ORDER AND REJECT COUNTS FROM
003700*                                   THE RUN CONTROL RECORD SO
003800*                                   THE LISTING FOOTS WITHOUT
003900*                                   RE-READING THE TRANSACTION
004000*                                   FILE.
004100*    04/22/03  T.OKONKWO  WH-1405   REJECTED TRANSACTIONS BROKEN
004200*                                   OUT AS ITS OWN TOTAL LINE,
004300*                                   SEPARATE FROM TRANSACTIONS
004400*                                   READ.
004500*    11/18/06  T.OKONKWO  WH-1510   DROPPED THE WH-/RPT-/CTL-/
004600*                                   ITM- RECORD-TYPE PREFIXES -
004700*                                   NOT HOW THE REST OF THE
004800*                                   SUITE NAMES A FIELD.  BACK
004900*                                   TO PLAIN NAMES, MATCHING THE
005000*                                   RENAMED COPYBOOKS THIS
005100*                                   PROGRAM COPIES.
005200*    12/02/06  T.OKONKWO  WH-1521   AUDITOR ASKED FOR MORE
005300*                                   PARAGRAPH-LEVEL COMMENTARY
005400*                                   CROSS-REFERENCING THE ITEM-
005500*                                   MASTER AND REORDER RULES THIS
005600*                                   LISTING REFLECTS, SO THE NEXT
005700*                                   PROGRAMMER DOES NOT HAVE TO
005800*                                   RE-DERIVE THEM FROM BATUPDT.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100*-----------------------------------------------------------------
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-4341.
006400 OBJECT-COMPUTER.   IBM-4341.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS NUMERIC-CLASS IS "0" THRU "9"
006800     UPSI-0 ON  STATUS IS RERUN-SWITCH-ON
006900            OFF STATUS IS RERUN-SWITCH-OFF.
007000*-----------------------------------------------------------------
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT ITEM-MAST-RPT-IN
007400             ASSIGN TO ITMMSTRI
007500             ORGANIZATION IS LINE SEQUENTIAL.
007600
007700     SELECT RUN-CTL-IN
007800             ASSIGN TO RUNCTLIN
007900             ORGANIZATION IS LINE SEQUENTIAL.
008000
008100     SELECT INVENT-RPT-OUT
008200             ASSIGN TO INVRPTOT
008300             ORGANIZATION IS LINE SEQUENTIAL.
008400******************************************************************
008500 DATA DIVISION.
008600*-----------------------------------------------------------------
008700 FILE SECTION.
008800 FD  ITEM-MAST-RPT-IN
008900     RECORD CONTAINS 107 CHARACTERS
009000     DATA RECORD IS MASTER-RECORD-IN.
009100     COPY ITMMAST.
009200
009300 FD  RUN-CTL-IN
009400     RECORD CONTAINS 46 CHARACTERS
009500     DATA RECORD IS CONTROL-RECORD.
009600     COPY RUNCTL.
009700
009800 FD  INVENT-RPT-OUT
009900     RECORD CONTAINS 132 CHARACTERS
010000     DATA RECORD IS INVENT-RPT-LINE.
010100 01  INVENT-RPT-LINE             PIC X(132).
010200*-----------------------------------------------------------------
010300 WORKING-STORAGE SECTION.
010400*-----------------------------------------------------------------
010500*    THIS RECORD PRINTS THE PAGE HEADING AND THE RUN DATE, TAKEN
010600*    FROM THE RUN CONTROL RECORD BATUPDT LEFT BEHIND.
010700 01  INVENT-TITLE.
010800     05  FILLER              PIC X(05) VALUE SPACES.
010900     05  FILLER              PIC X(44) VALUE
011000             "INVENTORY MANAGEMENT SYSTEM - STOCK REPORT".
011100     05  FILLER              PIC X(08) VALUE SPACES.
011200     05  FILLER              PIC X(10) VALUE "RUN DATE: ".
011300     05  RUN-DATE-O.
011400         10  RUN-CCYY-O      PIC 9(04).
011500         10  FILLER          PIC X(01) VALUE "-".
011600         10  RUN-MM-O        PIC 9(02).
011700         10  FILLER          PIC X(01) VALUE "-".
011800         10  RUN-DD-O        PIC 9(02).
011900     05  FILLER              PIC X(55) VALUE SPACES.
012000
012100*    COLUMN HEADINGS - POSITIONS LINE UP WITH INVENT-DETAIL BELOW.
012200 01  INVENT-COL-HEADER.
012300     05  FILLER              PIC X(01) VALUE SPACES.
012400     05  FILLER              PIC X(08) VALUE "ITEM ID".
012500     05  FILLER              PIC X(02) VALUE SPACES.
012600     05  FILLER              PIC X(30) VALUE "ITEM NAME".
012700     05  FILLER              PIC X(02) VALUE SPACES.
012800     05  FILLER              PIC X(20) VALUE "CATEGORY".
012900     05  FILLER              PIC X(02) VALUE SPACES.
013000     05  FILLER              PIC X(07) VALUE "QTY".
013100     05  FILLER              PIC X(02) VALUE SPACES.
013200     05  FILLER              PIC X(07) VALUE "THRESH".
013300     05  FILLER              PIC X(02) VALUE SPACES.
013400     05  FILLER              PIC X(10) VALUE "UNIT PRICE".
013500     05  FILLER              PIC X(02) VALUE SPACES.
013600     05  FILLER              PIC X(20) VALUE "SUPPLIER".
013700     05  FILLER              PIC X(02) VALUE SPACES.
013800     05  FILLER              PIC X(01) VALUE "P".
013900     05  FILLER              PIC X(14) VALUE SPACES.
014000
014100*    ONE DETAIL LINE PER ITEM, IN THE ORDER BATUPDT WROTE THE
014200*    MASTER.  NO CONTROL BREAKS - THE LISTING IS A FLAT PASS.
014300 01  INVENT-DETAIL.
014400     05  FILLER              PIC X(01) VALUE SPACES.
014500     05  ITEM-ID-O           PIC X(08).
014600     05  FILLER              PIC X(02) VALUE SPACES.
014700     05  ITEM-NAME-O         PIC X(30).
014800     05  FILLER              PIC X(02) VALUE SPACES.
014900     05  CATEGORY-O          PIC X(20).
015000     05  FILLER              PIC X(02) VALUE SPACES.
015100     05  QUANTITY-O          PIC Z(06)9.
015200     05  FILLER              PIC X(02) VALUE SPACES.
015300     05  THRESHOLD-O         PIC Z(06)9.
015400     05  FILLER              PIC X(02) VALUE SPACES.
015500     05  UNIT-PRICE-O        PIC ZZZZZZ9.99.
015600     05  FILLER              PIC X(02) VALUE SPACES.
015700     05  SUPPLIER-O          PIC X(20).
015800     05  FILLER              PIC X(02) VALUE SPACES.
015900     05  PEND-O              PIC X(01).
016000     05  FILLER              PIC X(14) VALUE SPACES.
016100
016200*    REUSABLE LABEL-AND-COUNT TOTAL LINE - SAME RECORD PRINTS
016300*    ITEMS LISTED, TRANSACTIONS READ, ORDERS CREATED AND
016400*    REJECTED TRANSACTIONS, ONE AT A TIME.
016500 01  INVENT-FOOTER.
016600     05  FILLER              PIC X(02) VALUE SPACES.
016700     05  FOOTER-LABEL        PIC X(25).
016800     05  FOOTER-COUNT        PIC ZZZZZZ9.
016900     05  FILLER              PIC X(98) VALUE SPACES.
017000
017100*    TOTAL STOCK VALUE - THE ONE MONEY TOTAL ON THE LISTING.
017200 01  INVENT-TOTAL-VALUE.
017300     05  FILLER              PIC X(02) VALUE SPACES.
017400     05  FILLER              PIC X(20) VALUE "TOTAL STOCK VALUE".
017500     05  TOTAL-VALUE-O       PIC Z(10)9.99.
017600     05  FILLER              PIC X(96) VALUE SPACES.
017700
017800*    CATEGORY CODE TABLE - PARALLEL TO THE DISPLAY-NAME TABLE
017900*    BELOW BY SUBSCRIPT.  KEPT IN THE SAME ORDER BATUPDT USES SO
018000*    THE TWO PROGRAMS AGREE ON WHAT "OTHER" MEANS.
018100 01  CATEGORY-CODES.
018200     05  FILLER   PIC X(20) VALUE "CONSUMABLE".
018300     05  FILLER   PIC X(20) VALUE "ELECTRONICS".
018400     05  FILLER   PIC X(20) VALUE "CLOTHING".
018500     05  FILLER   PIC X(20) VALUE "FURNITURE".
018600     05  FILLER   PIC X(20) VALUE "OFFICE-SUPPLIES".
018700     05  FILLER   PIC X(20) VALUE "MACHINERY".
018800     05  FILLER   PIC X(20) VALUE "TOOLS".
018900     05  FILLER   PIC X(20) VALUE "RAW-MATERIALS".
019000     05  FILLER   PIC X(20) VALUE "PERISHABLES".
019100     05  FILLER   PIC X(20) VALUE "BEVERAGES".
019200     05  FILLER   PIC X(20) VALUE "MEDICATIONS".
019300     05  FILLER   PIC X(20) VALUE "COMPUTERS".
019400     05  FILLER   PIC X(20) VALUE "BOOKS".
019500     05  FILLER   PIC X(20) VALUE "STATIONERY".
019600     05  FILLER   PIC X(20) VALUE "OTHER".
019700 01  CATEGORY-TABLE REDEFINES CATEGORY-CODES.
019800     05  CAT-CODE OCCURS 15 TIMES PIC X(20).
019900
020000*    DISPLAY-NAME TABLE - ADDED WH-0341 SO THE LISTING SHOWS
020100*    WORDS A WAREHOUSE MANAGER WOULD RECOGNIZE.
020200 01  CATEGORY-NAMES.
020300     05  FILLER   PIC X(20) VALUE "Consumable".
020400     05  FILLER   PIC X(20) VALUE "Electronics".
020500     05  FILLER   PIC X(20) VALUE "Clothing".
020600     05  FILLER   PIC X(20) VALUE "Furniture".
020700     05  FILLER   PIC X(20) VALUE "Office Supplies".
020800     05  FILLER   PIC X(20) VALUE "Machinery".
020900     05  FILLER   PIC X(20) VALUE "Tools".
021000     05  FILLER   PIC X(20) VALUE "Raw Materials".
021100     05  FILLER   PIC X(20) VALUE "Perishables".
021200     05  FILLER   PIC X(20) VALUE "Beverages".
021300     05  FILLER   PIC X(20) VALUE "Medications".
021400     05  FILLER   PIC X(20) VALUE "Computers".
021500     05  FILLER   PIC X(20) VALUE "Books".
021600     05  FILLER   PIC X(20) VALUE "Stationery".
021700     05  FILLER   PIC X(20) VALUE "Other".
021800 01  CATEGORY-NAME-TABLE REDEFINES CATEGORY-NAMES.
021900     05  CAT-DISPLAY OCCURS 15 TIMES PIC X(20).
022000
022100*    EOF SWITCH FOR THE ITEM MASTER AND THE FOUND SWITCH FOR THE
022200*    CATEGORY TABLE SEARCH - NO SWITCH IS CARRIED FOR THE RUN
022300*    CONTROL FILE BECAUSE IT IS READ ONCE, BEFORE THE DETAIL
022400*    LOOP STARTS, NOT IN A READ-UNTIL-EOF LOOP.
022500 01  SWITCHES-AND-COUNTERS.
022600     05  ITEM-MAST-EOF-SW         PIC X(01) VALUE "N".
022700         88  ITEM-MAST-EOF                  VALUE "Y".
022800     05  CATEGORY-FOUND-SW        PIC X(01) VALUE "N".
022900         88  CATEGORY-FOUND                 VALUE "Y".
023000     05  FILLER                   PIC X(06).
023100
023200*    LINE-COUNT AND ITEM-LISTED-COUNT ARE COMP SO THE DETAIL
023300*    LOOP'S PAGE-BREAK TEST AND THE FOOTER'S "ITEMS LISTED"
023400*    FIGURE ARE CHEAP BINARY COMPARES, NOT ZONED-DECIMAL
023500*    ARITHMETIC.
023600 01  SUBSCRIPTS-AND-TOTALS COMP.
023700     05  LINE-COUNT               PIC 9(03) VALUE ZERO.
023800     05  ITEM-LISTED-COUNT        PIC 9(07) VALUE ZERO.
023900     05  CAT-SEARCH-INDEX         PIC 9(02) VALUE ZERO.
024000     05  FILLER                   PIC X(04) USAGE DISPLAY.
024100
024200*    RUNNING GRAND TOTAL OF EVERY DETAIL LINE'S EXTENDED VALUE -
024300*    ZONED DISPLAY, NOT COMP-3, MATCHING HOW THE REST OF THE
024400*    SUITE CARRIES MONEY.
024500 01  TOTAL-STOCK-VALUE           PIC 9(11)V99 VALUE ZERO.
024600
024700*    RUN DATE COMES OFF THE RUN CONTROL RECORD AS ONE 8-DIGIT
024800*    FIELD; THE REDEFINES BELOW SPLITS IT INTO YEAR/MONTH/DAY
024900*    FOR THE PAGE-HEADING MOVE STATEMENTS WITHOUT A SEPARATE
025000*    UNSTRING.
025100 01  CURRENT-DATE.
025200     05  CD-YYYYMMDD              PIC 9(08).
025300 01  CD-ALT REDEFINES CURRENT-DATE.
025400     05  CD-CCYY                  PIC 9(04).
025500     05  CD-MM                    PIC 9(02).
025600     05  CD-DD                    PIC 9(02).
025700
025800*    HOLDS THE DISPLAY TEXT 400-LOOKUP-CATEGORY-DISPLAY-NAME
025900*    FINDS UNTIL 300-PRINT-DETAIL-LINE MOVES IT ONTO THE PRINT
026000*    LINE.
026100 01  CATEGORY-DISPLAY            PIC X(20) VALUE SPACES.
026200
026300*    PARAMETER AREA FOR THE CALL TO STKVALUE - SAME THREE
026400*    FIELDS BATUPDT PASSES WHEN IT EXTENDS A LINE FOR A
026500*    PURCHASE ORDER.
026600 01  LINK-PARAMETERS.
026700     05  LS-QUANTITY              PIC 9(07).
026800     05  LS-UNIT-PRICE            PIC 9(07)V99.
026900     05  LS-VALUE                 PIC 9(11)V99.
027000******************************************************************
027100 PROCEDURE DIVISION.
027200*-----------------------------------------------------------------
027300*    MAIN LINE
027400*    THIS PROGRAM DOES NOT APPLY TRANSACTIONS AND DOES NOT
027500*    EVALUATE THE REORDER RULE (R1-R8) ITSELF - BATUPDT HAS
027600*    ALREADY DONE THAT AND LEFT THE UPDATED ITEM MASTER AND RUN
027700*    CONTROL RECORD BEHIND.  INVRPT ONLY READS WHAT BATUPDT
027800*    WROTE AND LAYS IT OUT ON PAPER FOR THE WAREHOUSE MANAGER.
027900*-----------------------------------------------------------------
028000 100-PRINT-INVENTORY-REPORT.
028100     PERFORM 200-INITIATE-INVENTORY-REPORT.
028200     PERFORM 200-PRINT-ONE-ITEM UNTIL ITEM-MAST-EOF.
028300     PERFORM 200-TERMINATE-INVENTORY-REPORT.
028400     STOP RUN.
028500*-----------------------------------------------------------------
028600*    OPEN, CLEAR THE WORK AREAS, PRIME THE RUN-CONTROL COUNTS
028700*    AND THE FIRST MASTER RECORD, THEN LAY DOWN THE HEADING AND
028800*    COLUMN LINES FOR PAGE ONE BEFORE THE DETAIL LOOP STARTS.
028900 200-INITIATE-INVENTORY-REPORT.
029000     PERFORM 300-OPEN-REPORT-FILES.
029100     PERFORM 300-INITIALIZE-WORK-AREAS.
029200     PERFORM 300-READ-RUN-CONTROL-RECORD.
029300     PERFORM 300-READ-ITEM-MASTER-RPT.
029400     PERFORM 300-PRINT-PAGE-HEADING.
029500     PERFORM 300-PRINT-COLUMN-HEADINGS.
029600*-----------------------------------------------------------------
029700*    ONE DETAIL LINE PER ITEM.  PAGE BREAK AFTER 15 LINES.
029800*-----------------------------------------------------------------
029900 200-PRINT-ONE-ITEM.
030000*    FIFTEEN DETAIL LINES PER PAGE - THE SAME LIMIT THE REORDER
030100*    CLERK'S OLD TALLY SHEET USED, CARRIED FORWARD SO A PRINTED
030200*    PAGE STILL FITS THE BINDER THEY FILE THESE IN.
030300     IF LINE-COUNT > 15
030400         PERFORM 300-INVENT-RPT-PAGESKIP
030500     END-IF.
030600     PERFORM 300-PRINT-DETAIL-LINE.
030700     PERFORM 300-READ-ITEM-MASTER-RPT.
030800*-----------------------------------------------------------------
030900*    THE FIVE TOTAL LINES FOOT THE LISTING AGAINST THE RUN
031000*    CONTROL RECORD'S COUNTS, NOT A RE-READ OF THE TRANSACTION
031100*    FILE - SEE 300-PRINT-TOTAL-LINES BELOW (WH-1279).
031200 200-TERMINATE-INVENTORY-REPORT.
031300     PERFORM 300-PRINT-TOTAL-LINES.
031400     PERFORM 300-CLOSE-REPORT-FILES.
031500******************************************************************
031600*    THREE FILES OPEN FOR THIS RUN - THE ITEM MASTER BATUPDT
031700*    WROTE, THE RUN CONTROL RECORD BATUPDT LEFT BEHIND, AND THE
031800*    PRINT FILE THIS PROGRAM BUILDS.  NO TRANSACTION FILE IS
031900*    OPENED HERE - INVRPT NEVER TOUCHES TRANFILE.
032000 300-OPEN-REPORT-FILES.
032100     OPEN INPUT  ITEM-MAST-RPT-IN
032200          INPUT  RUN-CTL-IN
032300          OUTPUT INVENT-RPT-OUT.
032400*-----------------------------------------------------------------
032500*    SWITCHES, THE PAGE/LINE COUNTERS AND THE RUNNING STOCK-
032600*    VALUE ACCUMULATOR ALL START AT ZERO/OFF FOR EVERY RUN -
032700*    THIS IS A ONE-SHOT BATCH LISTING, NOT A RESTARTABLE
032800*    PROCESS.
032900 300-INITIALIZE-WORK-AREAS.
033000     INITIALIZE SWITCHES-AND-COUNTERS
033100                SUBSCRIPTS-AND-TOTALS.
033200     MOVE ZERO TO TOTAL-STOCK-VALUE.
033300*-----------------------------------------------------------------
033400*    THE RUN CONTROL FILE CARRIES ONE RECORD - THE COUNTS
033500*    BATUPDT LEFT BEHIND FOR THIS LISTING TO FOOT WITH.
033600*-----------------------------------------------------------------
033700 300-READ-RUN-CONTROL-RECORD.
033800     READ RUN-CTL-IN
033900             AT END CONTINUE.
034000     MOVE RUN-DATE TO CD-YYYYMMDD.                               WH-1132
034100*-----------------------------------------------------------------
034200*    ONE RECORD PER ITEM ON THE MASTER - NO KEY RANGE, NO
034300*    SELECTION.  EVERY ITEM BATUPDT CARRIES, REORDER PENDING OR
034400*    NOT, LISTS HERE.  LINE-COUNT DRIVES THE PAGE-BREAK TEST IN
034500*    200-PRINT-ONE-ITEM.
034600 300-READ-ITEM-MASTER-RPT.
034700     READ ITEM-MAST-RPT-IN
034800             AT END MOVE "Y" TO ITEM-MAST-EOF-SW
034900             NOT AT END ADD 1 TO LINE-COUNT
035000                        ADD 1 TO ITEM-LISTED-COUNT.
035100*-----------------------------------------------------------------
035200 300-PRINT-PAGE-HEADING.
035300     MOVE CD-CCYY TO RUN-CCYY-O.
035400     MOVE CD-MM   TO RUN-MM-O.
035500     MOVE CD-DD   TO RUN-DD-O.
035600     WRITE INVENT-RPT-LINE FROM INVENT-TITLE
035700             AFTER ADVANCING PAGE.
035800*-----------------------------------------------------------------
035900*    THE RUN DATE PRINTED HERE CAME FROM THE RUN CONTROL RECORD
036000*    (WH-1132), NOT TODAY'S SYSTEM DATE, SO A RERUN OF AN OLDER
036100*    BATCH STILL HEADS THE PAGE WITH THE DATE THAT BATCH RAN.
036200 300-PRINT-COLUMN-HEADINGS.
036300     WRITE INVENT-RPT-LINE FROM INVENT-COL-HEADER
036400             AFTER ADVANCING 2 LINES.
036500     MOVE SPACES TO INVENT-RPT-LINE.
036600     WRITE INVENT-RPT-LINE
036700             AFTER ADVANCING 1 LINES.
036800     MOVE ZERO TO LINE-COUNT.
036900*-----------------------------------------------------------------
037000 300-PRINT-DETAIL-LINE.
037100*    STOCK VALUE AND CATEGORY NAME ARE DERIVED FIRST SO THE
037200*    MOVE STATEMENTS BELOW CAN RUN STRAIGHT DOWN THE PRINT LINE
037300*    LEFT TO RIGHT, THE SAME ORDER THE COLUMN HEADINGS PRINT IN.
037400     PERFORM 400-COMPUTE-ITEM-STOCK-VALUE.
037500     PERFORM 400-LOOKUP-CATEGORY-DISPLAY-NAME.
037600     MOVE ITEM-ID-IN            TO ITEM-ID-O.
037700     MOVE ITEM-NAME-IN          TO ITEM-NAME-O.
037800     MOVE CATEGORY-DISPLAY      TO CATEGORY-O.                   WH-0341
037900     MOVE ITEM-QUANTITY-IN      TO QUANTITY-O.
038000     MOVE REORDER-THRESHOLD-IN  TO THRESHOLD-O.
038100     MOVE UNIT-PRICE-IN         TO UNIT-PRICE-O.
038200     MOVE SUPPLIER-NAME-IN      TO SUPPLIER-O.
038300     MOVE PENDING-ORDER-FLAG-IN TO PEND-O.
038400     WRITE INVENT-RPT-LINE FROM INVENT-DETAIL
038500             AFTER ADVANCING 1 LINES.
038600*-----------------------------------------------------------------
038700*    FIVE TOTAL LINES - ITEMS LISTED, STOCK VALUE, TRANSACTIONS
038800*    READ, ORDERS CREATED, REJECTED TRANSACTIONS.
038900*-----------------------------------------------------------------
039000 300-PRINT-TOTAL-LINES.
039100*    ORDER OF THE FIVE LINES BELOW IS FIXED BY WH-1279 AND
039200*    WH-1405 - ITEMS LISTED AND STOCK VALUE COME FROM THIS RUN'S
039300*    OWN COUNTERS, THE REMAINING THREE FROM THE RUN CONTROL
039400*    RECORD BATUPDT LEFT BEHIND.  DO NOT REORDER WITHOUT CHECKING
039500*    WHAT THE WAREHOUSE MANAGER'S WEEKLY BINDER EXPECTS.
039600     MOVE "ITEMS LISTED"          TO FOOTER-LABEL.
039700     MOVE ITEM-LISTED-COUNT       TO FOOTER-COUNT.
039800     WRITE INVENT-RPT-LINE FROM INVENT-FOOTER
039900             AFTER ADVANCING 3 LINES.
040000
040100     MOVE TOTAL-STOCK-VALUE       TO TOTAL-VALUE-O.
040200     WRITE INVENT-RPT-LINE FROM INVENT-TOTAL-VALUE
040300             AFTER ADVANCING 1 LINES.
040400
040500     MOVE "TRANSACTIONS READ"     TO FOOTER-LABEL.
040600     MOVE TRANS-READ-COUNT        TO FOOTER-COUNT.               WH-1279
040700     WRITE INVENT-RPT-LINE FROM INVENT-FOOTER
040800             AFTER ADVANCING 1 LINES.
040900
041000     MOVE "ORDERS CREATED"        TO FOOTER-LABEL.
041100     MOVE ORDERS-COUNT            TO FOOTER-COUNT.
041200     WRITE INVENT-RPT-LINE FROM INVENT-FOOTER
041300             AFTER ADVANCING 1 LINES.
041400
041500     MOVE "REJECTED TRANSACTIONS" TO FOOTER-LABEL.                WH-1405
041600     MOVE REJECTS-COUNT           TO FOOTER-COUNT.
041700     WRITE INVENT-RPT-LINE FROM INVENT-FOOTER
041800             AFTER ADVANCING 1 LINES.
041900*-----------------------------------------------------------------
042000*    CLOSE ALL THREE FILES WHETHER THE RUN CONTROL RECORD WAS
042100*    FOUND OR NOT - A MISSING RUN CONTROL RECORD IS NOT TREATED
042200*    AS A FATAL CONDITION HERE, ONLY AS ZERO COUNTS ON THE
042300*    FOOTER LINES.
042400 300-CLOSE-REPORT-FILES.
042500     CLOSE ITEM-MAST-RPT-IN
042600           RUN-CTL-IN
042700           INVENT-RPT-OUT.
042800*-----------------------------------------------------------------
042900*    PAGE-SKIP REPRINTS THE TITLE AND COLUMN HEADINGS ON EVERY
043000*    NEW PAGE - 200-PRINT-ONE-ITEM CALLS THIS WHEN LINE-COUNT
043100*    PASSES 15 DETAIL LINES.
043200 300-INVENT-RPT-PAGESKIP.
043300     PERFORM 300-PRINT-PAGE-HEADING.
043400     PERFORM 300-PRINT-COLUMN-HEADINGS.
043500******************************************************************
043600*    EXTEND QUANTITY BY UNIT PRICE THROUGH THE SHARED SUBROUTINE
043700*    AND CARRY IT INTO THE RUNNING GRAND TOTAL.
043800*    STKVALUE IS THE SAME EXTENSION ROUTINE BATUPDT CALLS WHEN
043900*    IT BUILDS A PURCHASE ORDER, SO THE LISTING'S STOCK-VALUE
044000*    FIGURES AND THE ORDER FILE'S QUANTITIES NEVER DISAGREE ON
044100*    HOW A LINE EXTENDS.
044200*-----------------------------------------------------------------
044300 400-COMPUTE-ITEM-STOCK-VALUE.
044400     MOVE ITEM-QUANTITY-IN TO LS-QUANTITY.
044500     MOVE UNIT-PRICE-IN    TO LS-UNIT-PRICE.
044600     CALL "STKVALUE" USING LINK-PARAMETERS.
044700     ADD LS-VALUE TO TOTAL-STOCK-VALUE.
044800*-----------------------------------------------------------------
044900*    WH-0341 - LINEAR SCAN OF THE CODE TABLE FOR THE MATCHING
045000*    DISPLAY NAME.  A CODE BATUPDT DID NOT RECOGNIZE WAS ALREADY
045100*    FILED AS "OTHER", SO THE SCAN ALWAYS FINDS A MATCH HERE.
045200*    SEE R12 - AN UNRECOGNIZED CATEGORY CODE ON AN ADD
045300*    TRANSACTION IS ACCEPTED BY BATUPDT AND STORED AS-IS, SO
045400*    THIS TABLE MUST HAVE SOMEWHERE FOR A CODE IT DOES NOT
045500*    RECOGNIZE TO LAND TOO.
045600*-----------------------------------------------------------------
045700 400-LOOKUP-CATEGORY-DISPLAY-NAME.
045800     MOVE "N" TO CATEGORY-FOUND-SW.
045900     MOVE ZERO TO CAT-SEARCH-INDEX.
046000     MOVE "Other" TO CATEGORY-DISPLAY.
046100     PERFORM 400-SEARCH-NEXT-CATEGORY
046200             UNTIL CATEGORY-FOUND
046300                OR CAT-SEARCH-INDEX NOT LESS THAN 15.
046400*-----------------------------------------------------------------
046500*    ONE PASS THROUGH THE 15-ENTRY TABLE PER CALL - CAT-CODE AND
046600*    CAT-DISPLAY ARE PARALLEL ARRAYS, SO A MATCH AT A GIVEN
046700*    SUBSCRIPT IN ONE NAMES THE DISPLAY TEXT AT THE SAME
046800*    SUBSCRIPT IN THE OTHER.
046900 400-SEARCH-NEXT-CATEGORY.
047000     ADD 1 TO CAT-SEARCH-INDEX.
047100     IF ITEM-CATEGORY-IN = CAT-CODE(CAT-SEARCH-INDEX)
047200         MOVE "Y" TO CATEGORY-FOUND-SW
047300         MOVE CAT-DISPLAY(CAT-SEARCH-INDEX)
047400                             TO CATEGORY-DISPLAY
047500     END-IF.
