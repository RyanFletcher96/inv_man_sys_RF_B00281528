000100******************************************************************
000200*                                                                *
000300*    B A T U P D T                                               *
000400*    WAREHOUSE INVENTORY TRANSACTION UPDATE AND REORDER RUN      *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.    BATUPDT.
001000 AUTHOR.        R. HALVORSEN.
001100 INSTALLATION.  GREAT LAKES SUPPLY CO. - DATA PROCESSING.
001200 DATE-WRITTEN.  MARCH 2, 1987.
001300 DATE-COMPILED.
001400 SECURITY.      UNCLASSIFIED - WAREHOUSE OPERATIONS USE ONLY.
001500*-----------------------------------------------------------------
001600*    CHANGE LOG
001700*
001800*    DATE      BY        REQUEST   DESCRIPTION
001900*    --------  --------  --------  -----------------------------
002000*    03/02/87  RH        WH-0114   ORIGINAL PROGRAM. REPLACES THE
002100*                                  CARD-IMAGE REORDER CLERK'S
002200*                                  WORKSHEET WITH A NIGHTLY RUN.
002300*    06/11/87  RH        WH-0126   ADDED MERGE-ON-ADD LOGIC SO A
002400*                                  DUPLICATE ADD TRANSACTION TOPS
002500*                                  UP STOCK INSTEAD OF REJECTING.
002600*    11/30/88  D.FENG    WH-0201   SUPPLIER NAME NOW CARRIED ON
002700*                                  THE ORDER RECORD, NOT LOOKED
002800*                                  UP COLD AT PRINT TIME.
002900*    09/14/94  T.OKONKWO WH-0340   WIDENED SUPPLIER NAME AND THE
003000*                                  NOTIFICATION MESSAGE AREA.
003100*    02/18/99  S.PRUITT  WH-1132   Y2K REMEDIATION - RUN DATE AND
003200*                                  ORDER DATE CARRY 4-DIGIT YEARS
003300*                                  THROUGHOUT. NO 2-DIGIT YEAR
003400*                                  LEFT ON THIS PROGRAM.
003500*    07/09/01  D.FENG    WH-1278   REORDER QUANTITY IS NOW TWICE
003600*                                  THE REORDER THRESHOLD, PER
003700*                                  PURCHASING'S REVISED POLICY.
003800*    04/22/03  T.OKONKWO WH-1405   REJECTS NOW COUNTED SEPARATELY
003900*                                  FROM ADDS/UPDATES ON THE RUN
004000*                                  CONTROL RECORD FOR INVRPT.
004100*    03/14/06  T.OKONKWO WH-1502   SUPPLIER AND MANAGER NOW GET
004200*                                  THEIR OWN WORDING ON THE
004300*                                  ORDER-CREATED NOTIFICATION,
004400*                                  WITH THE ROLE LABEL OUT FRONT
004500*                                  PER THE HANDLER STANDARD.
004600*                                  SUPPLIER'S COPY NOW CARRIES
004700*                                  THE DERIVED CONTACT SO THE
004800*                                  BUYER DOES NOT HAVE TO LOOK
004900*                                  IT UP BY HAND.
005000*    09/05/06  T.OKONKWO WH-1503   ALERT-MSG WAS NEVER BLANKED
005100*                                  BEFORE BEING RESTRUNG, SO A
005200*                                  SHORT ALERT FOLLOWING A LONGER
005300*                                  ONE LEFT STALE TRAILING BYTES
005400*                                  IN THE "ALL" NOTIFICATION LOG.
005500*                                  NOW CLEARED BEFORE EACH BUILD.
005600*    11/18/06  T.OKONKWO WH-1510   DROPPED THE WH-/TBL- RECORD-
005700*                                  TYPE PREFIXES THIS PROGRAM HAD
005800*                                  PICKED UP - NOT HOW THE REST
005900*                                  OF THE SUITE NAMES A FIELD.
006000*                                  BACK TO PLAIN NAMES AND
006100*                                  -IN/-OUT/-T SUFFIXES.  WHILE
006200*                                  IN HERE: "ITEM ADDED", "STOCK
006300*                                  UPDATED FOR" AND "LOW STOCK"
006400*                                  NOW TRIM THE ITEM NAME THE
006500*                                  SAME WAY THE ORDER-CREATED
006600*                                  NOTIFICATIONS ALREADY DID,
006700*                                  INSTEAD OF STRINGING THE FULL
006800*                                  30-BYTE NAME IN WITH TRAILING
006900*                                  BLANKS STILL ATTACHED.
007000*                                  SUPPLIER'S ORDER-CREATED
007100*                                  ALERT ALSO CARRIES QUANTITY
007200*                                  AGAIN ALONGSIDE THE CONTACT -
007300*                                  DROPPING IT HAD LEFT THE
007400*                                  SUPPLIER'S COPY SHORT OF WHAT
007500*                                  THE MANAGER'S COPY SAYS.
007600*    12/02/06  T.OKONKWO WH-1520   600-CREATE-PURCHASE-ORDER WAS
007700*                                  WRITING THE ORDER RECORD AND
007800*                                  BOTH NOTIFICATIONS ON WHATEVER
007900*                                  ITEM-INDEX HAPPENED TO BE SET
008000*                                  TO, WITH NO CHECK THAT THE NAME
008100*                                  WAS STILL ON THE TABLE. ADDED A
008200*                                  RE-LOOKUP BY NAME AT THE TOP OF
008300*                                  THE PARAGRAPH; A MISS NOW LOGS
008400*                                  "ITEM NOT FOUND IN INVENTORY."
008500*                                  AND SKIPS THE WRITE AND BOTH
008600*                                  NOTIFICATIONS INSTEAD OF FILING
008700*                                  AN ORDER AGAINST NOTHING. ALSO
008800*                                  WENT BACK THROUGH AND ADDED
008900*                                  PARAGRAPH-HEADER COMMENTARY
009000*                                  THROUGHOUT THE PROCEDURE
009100*                                  DIVISION - THE LAST FEW ROUNDS
009200*                                  OF CHANGES OUTRAN THE COMMENTS.
009300******************************************************************
009400 ENVIRONMENT DIVISION.
009500*-----------------------------------------------------------------
009600 CONFIGURATION SECTION.
009700 SOURCE-COMPUTER.   IBM-4341.
009800 OBJECT-COMPUTER.   IBM-4341.
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM
010100     CLASS NUMERIC-CLASS IS "0" THRU "9"
010200     UPSI-0 ON  STATUS IS RERUN-SWITCH-ON
010300            OFF STATUS IS RERUN-SWITCH-OFF.
010400*-----------------------------------------------------------------
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700     SELECT ITEM-MAST-IN
010800             ASSIGN TO ITMMSTIN
010900             ORGANIZATION IS LINE SEQUENTIAL.
011000
011100     SELECT TRAN-FILE-IN
011200             ASSIGN TO TRANFIN
011300             ORGANIZATION IS LINE SEQUENTIAL.
011400
011500     SELECT ITEM-MAST-OUT
011600             ASSIGN TO ITMMSTOT
011700             ORGANIZATION IS LINE SEQUENTIAL.
011800
011900     SELECT PURCH-ORD-OUT
012000             ASSIGN TO PURORDOT
012100             ORGANIZATION IS LINE SEQUENTIAL.
012200
012300     SELECT NOTIF-LOG-OUT
012400             ASSIGN TO NOTIFLOG
012500             ORGANIZATION IS LINE SEQUENTIAL.
012600
012700     SELECT RUN-CTL-OUT
012800             ASSIGN TO RUNCTLOT
012900             ORGANIZATION IS LINE SEQUENTIAL.
013000******************************************************************
013100 DATA DIVISION.
013200*-----------------------------------------------------------------
013300 FILE SECTION.
013400 FD  ITEM-MAST-IN
013500     RECORD CONTAINS 107 CHARACTERS
013600     DATA RECORD IS MASTER-RECORD-IN.
013700     COPY ITMMAST.
013800
013900 FD  TRAN-FILE-IN
014000     RECORD CONTAINS 96 CHARACTERS
014100     DATA RECORD IS TRANS-RECORD-IN.
014200     COPY TRANFILE.
014300
014400 FD  ITEM-MAST-OUT
014500     RECORD CONTAINS 107 CHARACTERS
014600     DATA RECORD IS MASTER-RECORD-OUT.
014700 01  MASTER-RECORD-OUT           PIC X(107).
014800
014900 FD  PURCH-ORD-OUT
015000     RECORD CONTAINS 100 CHARACTERS
015100     DATA RECORD IS ORDER-RECORD-OUT.
015200     COPY PURORD.
015300
015400 FD  NOTIF-LOG-OUT
015500     RECORD CONTAINS 90 CHARACTERS
015600     DATA RECORD IS NOTIF-RECORD-OUT.
015700     COPY NOTFLOG.
015800
015900 FD  RUN-CTL-OUT
016000     RECORD CONTAINS 46 CHARACTERS
016100     DATA RECORD IS CONTROL-RECORD.
016200     COPY RUNCTL.
016300*-----------------------------------------------------------------
016400 WORKING-STORAGE SECTION.
016500*-----------------------------------------------------------------
016600 01  SWITCHES-AND-COUNTERS.
016700     05  ITEM-MAST-EOF-SW         PIC X(01) VALUE "N".
016800         88  ITEM-MAST-EOF                  VALUE "Y".
016900     05  TRAN-EOF-SW              PIC X(01) VALUE "N".
017000         88  TRANS-EOF                      VALUE "Y".
017100     05  ITEM-FOUND-SW            PIC X(01) VALUE "N".
017200         88  ITEM-FOUND                     VALUE "Y".
017300     05  CATEGORY-VALID-SW        PIC X(01) VALUE "N".
017400         88  CATEGORY-VALID                 VALUE "Y".
017500     05  FILLER                   PIC X(04).
017600
017700 01  SUBSCRIPTS-AND-TOTALS COMP.
017800     05  ITEM-COUNT               PIC 9(03) VALUE ZERO.
017900     05  ITEM-INDEX               PIC 9(03) VALUE ZERO.
018000     05  SEARCH-INDEX             PIC 9(03) VALUE ZERO.
018100     05  CAT-SEARCH-INDEX         PIC 9(02) VALUE ZERO.
018200     05  ITEM-ID-SEQ              PIC 9(08) VALUE ZERO.
018300     05  ORDER-ID-SEQ             PIC 9(08) VALUE ZERO.
018400     05  READ-CNT                 PIC 9(07) VALUE ZERO.
018500     05  ADD-CNT                  PIC 9(07) VALUE ZERO.
018600     05  UPDATE-CNT               PIC 9(07) VALUE ZERO.
018700     05  REJECT-CNT               PIC 9(07) VALUE ZERO.
018800     05  ORDER-CNT                PIC 9(07) VALUE ZERO.
018900     05  ORDER-QTY                PIC 9(07) VALUE ZERO.
019000     05  CONTACT-NAME-LEN         PIC 9(02) VALUE ZERO.
019100     05  ITEM-NAME-LEN            PIC 9(02) VALUE ZERO.
019200     05  FILLER                   PIC X(08) USAGE DISPLAY.
019300
019400*    TWO STANDALONE POINTERS FOR THE SUPPLIER-CONTACT STRING      WH-1510
019500*    BUILD BELOW - NOT PART OF ANY RECORD, SO 77-LEVEL RATHER     WH-1510
019600*    THAN GROUPED UNDER SUBSCRIPTS-AND-TOTALS ABOVE.              WH-1510
019700 77  CONTACT-PTR                  PIC 9(02) COMP VALUE ZERO.
019800 77  CONTACT-LEN                  PIC 9(02) COMP VALUE ZERO.
019900
020000 01  NEXT-ITEM-ID                 PIC 9(08).
020100 01  NEXT-ITEM-ID-X REDEFINES
020200                NEXT-ITEM-ID      PIC X(08).
020300
020400 01  NEXT-ORDER-ID                PIC 9(08).
020500 01  NEXT-ORDER-ID-X REDEFINES
020600                NEXT-ORDER-ID     PIC X(08).
020700
020800 01  CURRENT-DATE.
020900     05  CUR-DATE-8               PIC 9(08).
021000 01  CURRENT-DATE-ALT REDEFINES CURRENT-DATE.
021100     05  CUR-YEAR                 PIC 9(04).
021200     05  CUR-MONTH                PIC 9(02).
021300     05  CUR-DAY                  PIC 9(02).
021400
021500*    VALID CATEGORY CODES - UNRECOGNIZED INCOMING CODE ON AN
021600*    ADD TRANSACTION IS CLASSIFIED "OTHER" RATHER THAN REJECTED.
021700 01  CATEGORY-CODES.
021800     05  FILLER   PIC X(20) VALUE "CONSUMABLE".
021900     05  FILLER   PIC X(20) VALUE "ELECTRONICS".
022000     05  FILLER   PIC X(20) VALUE "CLOTHING".
022100     05  FILLER   PIC X(20) VALUE "FURNITURE".
022200     05  FILLER   PIC X(20) VALUE "OFFICE-SUPPLIES".
022300     05  FILLER   PIC X(20) VALUE "MACHINERY".
022400     05  FILLER   PIC X(20) VALUE "TOOLS".
022500     05  FILLER   PIC X(20) VALUE "RAW-MATERIALS".
022600     05  FILLER   PIC X(20) VALUE "PERISHABLES".
022700     05  FILLER   PIC X(20) VALUE "BEVERAGES".
022800     05  FILLER   PIC X(20) VALUE "MEDICATIONS".
022900     05  FILLER   PIC X(20) VALUE "COMPUTERS".
023000     05  FILLER   PIC X(20) VALUE "BOOKS".
023100     05  FILLER   PIC X(20) VALUE "STATIONERY".
023200 01  CATEGORY-TABLE REDEFINES CATEGORY-CODES.
023300     05  CAT-CODE OCCURS 14 TIMES PIC X(20).
023400
023500*    IN-MEMORY ITEM MASTER TABLE - LOADED FROM ITEM-MAST-IN AT
023600*    THE START OF THE RUN AND REWRITTEN TO ITEM-MAST-OUT AT THE
023700*    END.  NAME IS THE ONLY KEY; THE MASTER ITSELF IS UNORDERED.
023800 01  ITEM-TABLE.
023900     05  ITEM-ENTRY OCCURS 100 TIMES.
024000         10  ITEM-ID-T            PIC X(08).
024100         10  ITEM-NAME-T          PIC X(30).
024200         10  ITEM-CATEGORY-T      PIC X(20).
024300         10  ITEM-QUANTITY-T      PIC 9(07).
024400         10  REORDER-THRESHOLD-T  PIC 9(07).
024500         10  UNIT-PRICE-T         PIC 9(07)V99.
024600         10  SUPPLIER-NAME-T      PIC X(20).
024700         10  PENDING-FLAG-T       PIC X(01).
024800             88  ORDER-PENDING-T      VALUE "Y".
024900         10  FILLER               PIC X(05).
025000
025100 01  MESSAGE-AREA.
025200     05  ALERT-MSG                PIC X(80).
025300     05  SUPPLIER-CONTACT         PIC X(32).
025400     05  FILLER                   PIC X(04).
025500
025600 01  EDIT-FIELDS.
025700     05  QTY-EDIT                 PIC Z(06)9.
025800     05  ORDER-QTY-EDIT           PIC Z(06)9.
025900     05  CONTACT-NAME-EDIT        PIC X(20).
026000     05  FILLER                   PIC X(04).
026100******************************************************************
026200 PROCEDURE DIVISION.
026300*-----------------------------------------------------------------
026400*    MAIN LINE
026500*-----------------------------------------------------------------
026600 100-BATCH-UPDATE.
026700     PERFORM 200-INITIATE-BATCH-UPDATE.
026800     PERFORM 200-PROCESS-TRANSACTIONS UNTIL TRANS-EOF.
026900     PERFORM 200-TERMINATE-BATCH-UPDATE.
027000     STOP RUN.
027100*-----------------------------------------------------------------
027200*    OPEN FILES, LOAD THE ITEM MASTER TABLE, PRIME THE FIRST
027300*    TRANSACTION.
027400*-----------------------------------------------------------------
027500 200-INITIATE-BATCH-UPDATE.
027600     PERFORM 300-OPEN-ALL-FILES.
027700     PERFORM 300-INITIALIZE-WORK-AREAS.
027800     PERFORM 300-LOAD-ITEM-TABLE.
027900     PERFORM 300-READ-TRANS-FILE-IN.
028000*-----------------------------------------------------------------
028100*    ONE PASS PER TRANSACTION RECORD.
028200*-----------------------------------------------------------------
028300 200-PROCESS-TRANSACTIONS.
028400     PERFORM 300-DISPATCH-TRANSACTION.
028500     PERFORM 300-READ-TRANS-FILE-IN.
028600*-----------------------------------------------------------------
028700*    REWRITE THE MASTER, DROP THE RUN CONTROL RECORD FOR
028800*    INVRPT, AND CLOSE DOWN.
028900*-----------------------------------------------------------------
029000 200-TERMINATE-BATCH-UPDATE.
029100     PERFORM 300-WRITE-ITEM-TABLE.
029200     PERFORM 300-WRITE-RUN-CONTROLS                                WH-1510
029300             THRU 300-DISPLAY-CONTROL-TOTALS-EXIT.
029400     PERFORM 300-CLOSE-ALL-FILES.
029500******************************************************************
029600*    SIX FILES TOTAL - THE TWO INPUTS (MASTER, TRANSACTIONS) AND
029700*    FOUR OUTPUTS (REWRITTEN MASTER, PURCHASE ORDERS, NOTIFICATION
029800*    LOG, RUN CONTROL INTERCHANGE).  NONE OF THEM ARE OPTIONAL -
029900*    IF ANY SELECT ABOVE CANNOT BE SATISFIED THE RUN ABENDS HERE
030000*    RATHER THAN LIMPING THROUGH WITH A SHORT FILE.
030100 300-OPEN-ALL-FILES.
030200     OPEN INPUT  ITEM-MAST-IN
030300          INPUT  TRAN-FILE-IN
030400          OUTPUT ITEM-MAST-OUT
030500          OUTPUT PURCH-ORD-OUT
030600          OUTPUT NOTIF-LOG-OUT
030700          OUTPUT RUN-CTL-OUT.
030800*-----------------------------------------------------------------
030900 300-INITIALIZE-WORK-AREAS.
031000*    MESSAGE-AREA IS NOT INITIALIZED HERE - ALERT-MSG IS CLEARED
031100*    AT EACH POINT THE PARAGRAPHS BELOW BUILD A NEW NOTIFICATION
031200*    TEXT (SEE WH-1503), SO A ONE-TIME CLEAR AT START-UP WOULD
031300*    BUY NOTHING.
031400*    SUBSCRIPTS-AND-TOTALS INITIALIZE CLEARS ALL FIVE RUN-LONG
031500*    COUNTERS (READ/ADD/UPDATE/REJECT/ORDER) PLUS ITEM-COUNT AND
031600*    BOTH ID-SEQUENCE FIELDS IN ONE SHOT - NO NEED TO MOVE ZERO
031700*    TO EACH ONE BY HAND.
031800     INITIALIZE SUBSCRIPTS-AND-TOTALS.
031900     ACCEPT CUR-DATE-8 FROM DATE YYYYMMDD.
032000*-----------------------------------------------------------------
032100*    READ-STORE-READ: THE FIRST RECORD IS READ HERE, THE LAST
032200*    ONE READ LEAVES ITEM-MAST-EOF-SW SET AND THE LOOP STOPS
032300*    WITHOUT STORING A PHANTOM ENTRY.
032400 300-LOAD-ITEM-TABLE.
032500     PERFORM 400-READ-ITEM-MASTER-IN.
032600     PERFORM 400-STORE-ITEM-IN-TABLE UNTIL ITEM-MAST-EOF.
032700*-----------------------------------------------------------------
032800*    PRIMED ONCE AT START-UP (200-INITIATE-BATCH-UPDATE) AND AGAIN
032900*    AT THE BOTTOM OF EACH 200-PROCESS-TRANSACTIONS PASS - THE
033000*    MAIN LOOP NEVER READS A RECORD ITSELF.
033100 300-READ-TRANS-FILE-IN.
033200     READ TRAN-FILE-IN
033300             AT END MOVE "Y" TO TRAN-EOF-SW.
033400*-----------------------------------------------------------------
033500 300-DISPATCH-TRANSACTION.
033600*    TR-CODE IS THE ONLY THING THAT DECIDES WHAT HAPPENS TO
033700*    THIS RECORD - "A" AND "U" ARE THE ONLY VALUES THE UPSTREAM
033800*    ORDER-ENTRY SYSTEM IS SUPPOSED TO SEND.  ANYTHING ELSE FALLS
033900*    THROUGH TO THE REJECT PARAGRAPH BELOW.
034000*    R11 - THE "WHEN OTHER" ARM IS WHAT CATCHES AN UNRECOGNIZED
034100*    ONE-BYTE CODE; A "U" AGAINST A NAME NOT ON THE TABLE IS
034200*    CAUGHT SEPARATELY, INSIDE 400-PROCESS-UPDATE-TRANSACTION.
034300     EVALUATE TRUE
034400         WHEN TR-ADD-CODE
034500             PERFORM 400-PROCESS-ADD-TRANSACTION
034600         WHEN TR-UPDATE-CODE
034700             PERFORM 400-PROCESS-UPDATE-TRANSACTION
034800         WHEN OTHER
034900             PERFORM 400-REJECT-TRANSACTION
035000     END-EVALUATE.
035100     ADD 1 TO READ-CNT.
035200*-----------------------------------------------------------------
035300*    ONE PASS PER RESIDENT TABLE ENTRY, IN TABLE ORDER - NOT THE
035400*    ORDER THE ITEMS ARRIVED ON THE ORIGINAL MASTER, SINCE NEWLY
035500*    ADDED ITEMS ARE APPENDED TO THE END OF THE TABLE.
035600 300-WRITE-ITEM-TABLE.
035700     PERFORM 400-WRITE-TABLE-ENTRY
035800             VARYING ITEM-INDEX FROM 1 BY 1
035900             UNTIL ITEM-INDEX > ITEM-COUNT.
036000*-----------------------------------------------------------------
036100 300-WRITE-RUN-CONTROLS.
036200*    ONE RECORD CARRIES EVERYTHING INVRPT NEEDS TO FOOT THE
036300*    LISTING WITHOUT RE-READING TODAY'S TRANSACTION FILE ITSELF.
036400*    FALLS THROUGH TO 300-DISPLAY-CONTROL-TOTALS BELOW - SEE THE  WH-1510
036500*    PERFORM ... THRU IN 200-TERMINATE-BATCH-UPDATE ABOVE.       WH-1510
036600     MOVE CUR-DATE-8           TO RUN-DATE.                      WH-1132
036700     MOVE READ-CNT             TO TRANS-READ-COUNT.
036800     MOVE ADD-CNT              TO ADDS-COUNT.
036900     MOVE UPDATE-CNT           TO UPDATES-COUNT.
037000     MOVE REJECT-CNT           TO REJECTS-COUNT.                 WH-1405
037100     MOVE ORDER-CNT            TO ORDERS-COUNT.
037200     WRITE CONTROL-RECORD.
037300*-----------------------------------------------------------------
037400 300-DISPLAY-CONTROL-TOTALS.
037500     DISPLAY "BATUPDT - TRANS READ. . " READ-CNT.
037600     DISPLAY "BATUPDT - ITEMS ADDED . " ADD-CNT.
037700     DISPLAY "BATUPDT - QTYS UPDATED. " UPDATE-CNT.
037800     DISPLAY "BATUPDT - REJECTS . . . " REJECT-CNT.
037900     DISPLAY "BATUPDT - ORDERS MADE . " ORDER-CNT.
038000     DISPLAY "BATUPDT - ITEMS ON FILE " ITEM-COUNT.
038100 300-DISPLAY-CONTROL-TOTALS-EXIT.                                WH-1510
038200     EXIT.
038300*-----------------------------------------------------------------
038400 300-CLOSE-ALL-FILES.
038500     CLOSE ITEM-MAST-IN
038600           TRAN-FILE-IN
038700           ITEM-MAST-OUT
038800           PURCH-ORD-OUT
038900           NOTIF-LOG-OUT
039000           RUN-CTL-OUT.
039100******************************************************************
039200*    TABLE-BUILD PHASE.  RUNS ONLY DURING 300-LOAD-ITEM-TABLE,
039300*    BEFORE THE FIRST TRANSACTION IS DISPATCHED - THE MASTER FILE
039400*    IS NOT TOUCHED AGAIN AFTER THIS POINT.
039500 400-READ-ITEM-MASTER-IN.
039600     READ ITEM-MAST-IN
039700             AT END MOVE "Y" TO ITEM-MAST-EOF-SW.
039800*-----------------------------------------------------------------
039900*    COPY THE MASTER RECORD JUST READ INTO THE NEXT TABLE SLOT.
040000*    PENDING-ORDER-FLAG-IN CARRIES FORWARD AS-IS - A "Y" LEFT
040100*    OVER FROM LAST NIGHT'S RUN STAYS A "Y" UNTIL A TRANSACTION
040200*    ACTUALLY MOVES THE QUANTITY BACK ABOVE THRESHOLD (R3).
040300*-----------------------------------------------------------------
040400 400-STORE-ITEM-IN-TABLE.
040500     ADD 1 TO ITEM-COUNT.
040600     MOVE ITEM-ID-IN        TO ITEM-ID-T(ITEM-COUNT).
040700     MOVE ITEM-NAME-IN      TO ITEM-NAME-T(ITEM-COUNT).
040800     MOVE ITEM-CATEGORY-IN  TO
040900             ITEM-CATEGORY-T(ITEM-COUNT).
041000     MOVE ITEM-QUANTITY-IN  TO
041100             ITEM-QUANTITY-T(ITEM-COUNT).
041200     MOVE REORDER-THRESHOLD-IN TO
041300             REORDER-THRESHOLD-T(ITEM-COUNT).
041400     MOVE UNIT-PRICE-IN     TO UNIT-PRICE-T(ITEM-COUNT).
041500     MOVE SUPPLIER-NAME-IN  TO
041600             SUPPLIER-NAME-T(ITEM-COUNT).
041700     MOVE PENDING-ORDER-FLAG-IN TO
041800             PENDING-FLAG-T(ITEM-COUNT).
041900     PERFORM 400-READ-ITEM-MASTER-IN.
042000*-----------------------------------------------------------------
042100*    "A" - ADD A NEW ITEM, OR MERGE QUANTITY INTO AN EXISTING ONE.
042200*    DISPATCHED ONCE PER "A" RECORD FROM 300-DISPATCH-TRANSACTION.
042300*    THE REORDER RULE IS EVALUATED AFTERWARD REGARDLESS OF WHICH
042400*    BRANCH RAN - A MERGE CAN PUSH QUANTITY BELOW THRESHOLD JUST
042500*    AS EASILY AS A BRAND NEW LOW-STOCK ITEM CAN.
042600*-----------------------------------------------------------------
042700 400-PROCESS-ADD-TRANSACTION.
042800*    LOOK FOR AN EXISTING ITEM BY NAME BEFORE DECIDING WHETHER
042900*    THIS "A" TRANSACTION IS REALLY A NEW ITEM OR JUST MORE
043000*    STOCK ARRIVING FOR ONE ALREADY ON THE TABLE.
043100     PERFORM 500-FIND-ITEM-BY-NAME.
043200     IF ITEM-FOUND
043300         PERFORM 500-MERGE-EXISTING-ITEM
043400     ELSE
043500         PERFORM 500-ADD-NEW-ITEM
043600     END-IF.
043700     PERFORM 500-EVALUATE-REORDER-RULE.
043800     ADD 1 TO ADD-CNT.
043900*-----------------------------------------------------------------
044000*    "U" - SET THE QUANTITY TO AN ABSOLUTE VALUE.
044100*    UNLIKE THE "A" PATH, A "U" AGAINST A NAME NOT ON THE TABLE IS
044200*    NOT AN ADD - R11 TREATS IT AS A REJECT, THE SAME AS A BAD
044300*    ONE-BYTE TRANSACTION CODE.
044400*-----------------------------------------------------------------
044500 400-PROCESS-UPDATE-TRANSACTION.
044600     PERFORM 500-FIND-ITEM-BY-NAME.
044700     IF ITEM-FOUND
044800         PERFORM 500-SET-ITEM-QUANTITY
044900         PERFORM 500-EVALUATE-REORDER-RULE
045000         ADD 1 TO UPDATE-CNT
045100     ELSE
045200         PERFORM 400-REJECT-TRANSACTION
045300     END-IF.
045400*-----------------------------------------------------------------
045500*    BAD TRANSACTION CODE, OR A "U" AGAINST AN UNKNOWN ITEM.
045600*    COUNTED, NOT ABENDED.  NO TABLE ENTRY IS TOUCHED AND NO
045700*    NOTIFICATION IS LOGGED - THE RECORD SIMPLY DOES NOT COUNT
045800*    TOWARD ADD-CNT OR UPDATE-CNT ON THE CONTROL-RECORD INVRPT
045900*    FOOTS FROM LATER.
046000*-----------------------------------------------------------------
046100 400-REJECT-TRANSACTION.
046200     ADD 1 TO REJECT-CNT.
046300*-----------------------------------------------------------------
046400*    RUNS ONCE PER TABLE ENTRY FROM 300-WRITE-ITEM-TABLE'S
046500*    VARYING LOOP - ITEM-INDEX IS SET BY THE CALLER, NOT BY THIS
046600*    PARAGRAPH.
046700 400-WRITE-TABLE-ENTRY.
046800     MOVE ITEM-ID-T(ITEM-INDEX)      TO ITEM-ID-IN.
046900     MOVE ITEM-NAME-T(ITEM-INDEX)    TO ITEM-NAME-IN.
047000     MOVE ITEM-CATEGORY-T(ITEM-INDEX) TO
047100             ITEM-CATEGORY-IN.
047200     MOVE ITEM-QUANTITY-T(ITEM-INDEX) TO
047300             ITEM-QUANTITY-IN.
047400     MOVE REORDER-THRESHOLD-T(ITEM-INDEX) TO
047500             REORDER-THRESHOLD-IN.
047600     MOVE UNIT-PRICE-T(ITEM-INDEX)   TO UNIT-PRICE-IN.
047700     MOVE SUPPLIER-NAME-T(ITEM-INDEX) TO
047800             SUPPLIER-NAME-IN.
047900     MOVE PENDING-FLAG-T(ITEM-INDEX) TO
048000             PENDING-ORDER-FLAG-IN.
048100     WRITE MASTER-RECORD-OUT FROM MASTER-RECORD-IN.
048200******************************************************************
048300*    TABLE LOOKUP BY ITEM NAME - LINEAR SCAN, TABLE IS SMALL
048400*    (100 ENTRIES MAXIMUM) SO A SEARCH VERB BUYS NOTHING HERE.
048500*    CALLED BEFORE EVERY "A"/"U" TRANSACTION IS ACTED ON, AND
048600*    AGAIN FROM 600-CREATE-PURCHASE-ORDER (WH-1520) TO RE-VERIFY
048700*    THE NAME BEFORE AN ORDER IS FILED AGAINST IT.
048800*-----------------------------------------------------------------
048900 500-FIND-ITEM-BY-NAME.
049000     MOVE "N" TO ITEM-FOUND-SW.
049100     MOVE ZERO TO SEARCH-INDEX.
049200     PERFORM 500-SEARCH-NEXT-ITEM
049300             UNTIL ITEM-FOUND
049400                OR SEARCH-INDEX NOT LESS THAN ITEM-COUNT.
049500*-----------------------------------------------------------------
049600*    ONE TABLE SLOT PER CALL - TR-ITEM-NAME IS THE SEARCH KEY,
049700*    NOT PASSED AS A PARAMETER, SINCE THE CALLER ALWAYS HAS THE
049800*    CURRENT TRANSACTION RECORD IN HAND.
049900 500-SEARCH-NEXT-ITEM.
050000     ADD 1 TO SEARCH-INDEX.
050100     IF ITEM-NAME-T(SEARCH-INDEX) = TR-ITEM-NAME
050200         MOVE "Y" TO ITEM-FOUND-SW
050300         MOVE SEARCH-INDEX TO ITEM-INDEX
050400     END-IF.
050500*-----------------------------------------------------------------
050600*    R4 - MERGE SEMANTICS: ADD INCOMING QUANTITY TO WHAT IS ON
050700*    HAND.  THRESHOLD, PRICE, SUPPLIER AND CATEGORY ARE LEFT
050800*    ALONE - THE INCOMING TRANSACTION'S VALUES ARE IGNORED.
050900*    R3'S FLAG RESET (BELOW) APPLIES HERE TOO - TOPPING UP AN
051000*    ALREADY-LOW ITEM PAST THRESHOLD CLEARS THE PENDING FLAG
051100*    JUST LIKE AN EXPLICIT "U" TRANSACTION WOULD.
051200*-----------------------------------------------------------------
051300 500-MERGE-EXISTING-ITEM.
051400     ADD TR-QUANTITY TO ITEM-QUANTITY-T(ITEM-INDEX).             WH-0126
051500     IF ITEM-QUANTITY-T(ITEM-INDEX) >
051600             REORDER-THRESHOLD-T(ITEM-INDEX)
051700         MOVE "N" TO PENDING-FLAG-T(ITEM-INDEX)
051800     END-IF.
051900     PERFORM 600-FIND-ITEM-NAME-LEN.                             WH-1510
052000     MOVE SPACES TO ALERT-MSG.                                   WH-1503
052100     STRING "Stock updated for: " DELIMITED BY SIZE
052200            ITEM-NAME-T(ITEM-INDEX)(1:ITEM-NAME-LEN)             WH-1510
052300                                  DELIMITED BY SIZE
052400            INTO ALERT-MSG.
052500     PERFORM 600-WRITE-NOTIF-ALL.
052600*-----------------------------------------------------------------
052700*    R9 - NEXT ITEM ID, APPEND A BRAND NEW TABLE ENTRY, LOG THE
052800*    ADD.  R12 - UNKNOWN CATEGORY CODE IS FILED AS "OTHER".
052900*    PENDING-FLAG-T STARTS "N" REGARDLESS OF HOW LOW THE OPENING
053000*    QUANTITY IS - THE REORDER ENGINE BELOW IS WHAT DECIDES
053100*    WHETHER A FRESH ITEM ALREADY NEEDS AN ORDER, NOT THIS
053200*    PARAGRAPH.
053300*-----------------------------------------------------------------
053400 500-ADD-NEW-ITEM.
053500     ADD 1 TO ITEM-COUNT.
053600     MOVE ITEM-COUNT TO ITEM-INDEX.
053700     PERFORM 700-NEXT-ITEM-ID.
053800     MOVE NEXT-ITEM-ID-X        TO ITEM-ID-T(ITEM-INDEX).
053900     MOVE TR-ITEM-NAME          TO ITEM-NAME-T(ITEM-INDEX).
054000     PERFORM 700-EDIT-CATEGORY-CODE.
054100     MOVE TR-QUANTITY           TO ITEM-QUANTITY-T(ITEM-INDEX).
054200     MOVE TR-REORDER-THRESHOLD TO
054300             REORDER-THRESHOLD-T(ITEM-INDEX).
054400     MOVE TR-UNIT-PRICE         TO UNIT-PRICE-T(ITEM-INDEX).
054500     MOVE TR-SUPPLIER-NAME      TO SUPPLIER-NAME-T(ITEM-INDEX).
054600     MOVE "N"                   TO PENDING-FLAG-T(ITEM-INDEX).
054700     PERFORM 600-FIND-ITEM-NAME-LEN.                             WH-1510
054800     MOVE SPACES TO ALERT-MSG.                                   WH-1503
054900     STRING "Item added: " DELIMITED BY SIZE
055000            ITEM-NAME-T(ITEM-INDEX)(1:ITEM-NAME-LEN)             WH-1510
055100                             DELIMITED BY SIZE
055200            INTO ALERT-MSG.
055300     PERFORM 600-WRITE-NOTIF-ALL.
055400*-----------------------------------------------------------------
055500*    "U" - SET QUANTITY TO THE TRANSACTION'S ABSOLUTE VALUE.
055600*    R3 - RESET THE PENDING FLAG WHEN THE NEW QUANTITY IS
055700*    STRICTLY GREATER THAN THE THRESHOLD.
055800*    NOTE THE BOUNDARY IS STRICT HERE (">") WHILE THE REORDER
055900*    RULE BELOW FIRES ON "NOT >" - AN ITEM SET EXACTLY TO
056000*    THRESHOLD STAYS FLAGGED PENDING AND WILL NOT GENERATE A
056100*    SECOND ORDER UNTIL IT IS RESTOCKED PAST THE LINE.
056200*-----------------------------------------------------------------
056300 500-SET-ITEM-QUANTITY.
056400     MOVE TR-QUANTITY TO ITEM-QUANTITY-T(ITEM-INDEX).
056500     IF ITEM-QUANTITY-T(ITEM-INDEX) >
056600             REORDER-THRESHOLD-T(ITEM-INDEX)
056700         MOVE "N" TO PENDING-FLAG-T(ITEM-INDEX)
056800     END-IF.
056900*-----------------------------------------------------------------
057000*    R1/R2/R5 - REORDER ENGINE.  FIRES WHEN THE FLAG IS "N" AND
057100*    QUANTITY IS AT OR BELOW THE THRESHOLD (BOUNDARY INCLUSIVE).
057200*    R2 - THE "NOT = Y" TEST IS THE DUPLICATE-SUPPRESSION GUARD;
057300*    ONCE AN ORDER IS PENDING FOR AN ITEM THIS PARAGRAPH DOES
057400*    NOTHING MORE UNTIL THE FLAG IS CLEARED BY R3 ABOVE.
057500*-----------------------------------------------------------------
057600 500-EVALUATE-REORDER-RULE.
057700     IF PENDING-FLAG-T(ITEM-INDEX) NOT = "Y"
057800        AND ITEM-QUANTITY-T(ITEM-INDEX) NOT >
057900             REORDER-THRESHOLD-T(ITEM-INDEX)
058000         MOVE ITEM-QUANTITY-T(ITEM-INDEX) TO QTY-EDIT
058100         PERFORM 600-FIND-ITEM-NAME-LEN                          WH-1510
058200         MOVE SPACES TO ALERT-MSG                                WH-1503
058300         STRING "Low stock: " DELIMITED BY SIZE
058400                ITEM-NAME-T(ITEM-INDEX)(1:ITEM-NAME-LEN)         WH-1510
058500                                 DELIMITED BY SIZE
058600                " (Qty: " DELIMITED BY SIZE
058700                QTY-EDIT         DELIMITED BY SIZE
058800                ")"              DELIMITED BY SIZE
058900                INTO ALERT-MSG
059000         PERFORM 600-WRITE-NOTIF-ALL
059100         COMPUTE ORDER-QTY =                                     WH-1278
059200                 REORDER-THRESHOLD-T(ITEM-INDEX) * 2
059300         PERFORM 600-CREATE-PURCHASE-ORDER
059400         MOVE "Y" TO PENDING-FLAG-T(ITEM-INDEX)
059500     END-IF.
059600******************************************************************
059700*    R6/R7 - BUILD AND WRITE THE PURCHASE ORDER, THEN LOG THE
059800*    SUPPLIER AND MANAGER "ORDER CREATED" NOTIFICATIONS.  R8 -
059900*    THE NAME IS RE-VERIFIED AGAINST ITEM-TABLE ON ENTRY, NOT
060000*    JUST TAKEN ON FAITH FROM WHATEVER ITEM-INDEX THE CALLER
060100*    LEFT BEHIND; A NAME THAT IS NO LONGER RESIDENT GETS THE
060200*    REJECTION MESSAGE AND NO ORDER, NO NOTIFICATIONS.         WH-1520
060300*-----------------------------------------------------------------
060400 600-CREATE-PURCHASE-ORDER.
060500     PERFORM 500-FIND-ITEM-BY-NAME.                              WH-1520
060600     IF NOT ITEM-FOUND
060700         DISPLAY "Item not found in inventory."
060800     ELSE
060900         PERFORM 700-NEXT-ORDER-ID
061000         MOVE NEXT-ORDER-ID-X TO ORDER-ID-OUT
061100         MOVE ITEM-NAME-T(ITEM-INDEX)      TO ITEM-NAME-OUT
061200         MOVE ORDER-QTY                    TO ORDER-QUANTITY-OUT
061300         MOVE "S001"                       TO SUPPLIER-ID-OUT
061400         MOVE SUPPLIER-NAME-T(ITEM-INDEX)  TO SUPPLIER-NAME-OUT    WH-0201
061500         MOVE CUR-DATE-8                   TO ORDER-DATE-OUT       WH-1132
061600         MOVE "PENDING"                    TO ORDER-STATUS-OUT
061700         WRITE ORDER-RECORD-OUT
061800         ADD 1 TO ORDER-CNT
061900         MOVE ORDER-QTY TO ORDER-QTY-EDIT                         WH-1502
062000         PERFORM 600-FIND-ITEM-NAME-LEN                           WH-1502
062100         PERFORM 600-BUILD-SUPPLIER-CONTACT                       WH-1502
062200         PERFORM 600-WRITE-NOTIF-SUPPLIER
062300         PERFORM 600-WRITE-NOTIF-MANAGER
062400     END-IF.
062500*-----------------------------------------------------------------
062600*    TRAILING BLANKS ON THE 30-BYTE ITEM NAME ARE STRIPPED SO     WH-1502
062700*    NOTIFICATION MESSAGES DO NOT WASTE THE 80-BYTE ALERT FIELD   WH-1510
062800*    PADDING OUT A SHORT NAME.  SHARED BY EVERY ALERT BUILD IN    WH-1510
062900*    THIS PROGRAM, NOT JUST THE ORDER-CREATED PAIR.               WH-1510
063000*-----------------------------------------------------------------
063100 600-FIND-ITEM-NAME-LEN.
063200     MOVE 30 TO ITEM-NAME-LEN.
063300     PERFORM 600-BACK-UP-ITEM-NAME-LEN
063400             UNTIL ITEM-NAME-T(ITEM-INDEX)
063500                     (ITEM-NAME-LEN:1) NOT = SPACE
063600                OR ITEM-NAME-LEN = 1.
063700*-----------------------------------------------------------------
063800*    ISOLATED IN ITS OWN PARAGRAPH SO THE PERFORM ... UNTIL ABOVE
063900*    READS AS A LOOP, NOT AN INLINE COUNTDOWN.
064000 600-BACK-UP-ITEM-NAME-LEN.
064100     SUBTRACT 1 FROM ITEM-NAME-LEN.
064200*-----------------------------------------------------------------
064300*    R7 - THE SUPPLIER CONTACT IS NEVER CARRIED ON THE ORDER      WH-1502
064400*    RECORD ITSELF.  IT IS DERIVED HERE - LOWER-CASED, TRAILING   WH-1502
064500*    BLANKS STRIPPED - SOLELY FOR THE SUPPLIER'S OWN COPY OF THE  WH-1502
064600*    "ORDER CREATED" NOTIFICATION BELOW.                         WH-1502
064700*-----------------------------------------------------------------
064800 600-BUILD-SUPPLIER-CONTACT.
064900     MOVE SUPPLIER-NAME-T(ITEM-INDEX) TO CONTACT-NAME-EDIT.
065000     INSPECT CONTACT-NAME-EDIT
065100         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
065200                 TO "abcdefghijklmnopqrstuvwxyz".
065300     MOVE 20 TO CONTACT-NAME-LEN.
065400     PERFORM 600-BACK-UP-CONTACT-NAME-LEN
065500             UNTIL CONTACT-NAME-EDIT(CONTACT-NAME-LEN:1)
065600                     NOT = SPACE OR CONTACT-NAME-LEN = 1.
065700     MOVE SPACES TO SUPPLIER-CONTACT.
065800     MOVE 1 TO CONTACT-PTR.
065900     STRING "contact@" DELIMITED BY SIZE
066000            CONTACT-NAME-EDIT(1:CONTACT-NAME-LEN)
066100                                   DELIMITED BY SIZE
066200            ".com"    DELIMITED BY SIZE
066300            INTO SUPPLIER-CONTACT
066400            WITH POINTER CONTACT-PTR.
066500     SUBTRACT 1 FROM CONTACT-PTR GIVING CONTACT-LEN.
066600*-----------------------------------------------------------------
066700*    SAME PATTERN AS 600-BACK-UP-ITEM-NAME-LEN ABOVE - ONE
066800*    PARAGRAPH, ONE SUBTRACT, DRIVEN BY THE CALLER'S PERFORM
066900*    UNTIL.
067000 600-BACK-UP-CONTACT-NAME-LEN.
067100     SUBTRACT 1 FROM CONTACT-NAME-LEN.
067200*-----------------------------------------------------------------
067300*    R10 - BROADCAST: ONE "ALL" RECORD REACHES BOTH ROLES.  USED
067400*    BY 500-MERGE-EXISTING-ITEM, 500-ADD-NEW-ITEM AND
067500*    500-EVALUATE-REORDER-RULE - NONE OF WHICH NEED A SUPPLIER-
067600*    OR MANAGER-SPECIFIC WORDING.
067700*-----------------------------------------------------------------
067800 600-WRITE-NOTIF-ALL.
067900     MOVE "ALL"             TO TARGET-ROLE-OUT.
068000     MOVE ALERT-MSG         TO ALERT-MESSAGE-OUT.
068100     WRITE NOTIF-RECORD-OUT.
068200*-----------------------------------------------------------------
068300*    NOTIFICATION HANDLER ROLE PREFIXES - EACH ROLE'S OWN COPY    WH-1502
068400*    OF THE "ORDER CREATED" EVENT CARRIES ITS OWN LABEL AND ITS   WH-1510
068500*    OWN QUANTITY; THE SUPPLIER'S COPY ALSO CARRIES THE DERIVED   WH-1510
068600*    CONTACT ADDRESS ON THE END.                                 WH-1510
068700*    ONLY CALLED FROM 600-CREATE-PURCHASE-ORDER, AND ONLY AFTER
068800*    THAT PARAGRAPH'S R8 GUARD CONFIRMS THE ITEM IS STILL ON
068900*    THE TABLE.                                                  WH-1520
069000*-----------------------------------------------------------------
069100 600-WRITE-NOTIF-SUPPLIER.
069200     MOVE "SUPPLIER"        TO TARGET-ROLE-OUT.
069300     MOVE SPACES            TO ALERT-MESSAGE-OUT.
069400     STRING "Supplier Alert: Order created for: "
069500                                    DELIMITED BY SIZE
069600            ITEM-NAME-T(ITEM-INDEX)(1:ITEM-NAME-LEN)
069700                                    DELIMITED BY SIZE
069800            " Quantity: "           DELIMITED BY SIZE            WH-1510
069900            ORDER-QTY-EDIT          DELIMITED BY SIZE            WH-1510
070000            " Contact: "            DELIMITED BY SIZE
070100            SUPPLIER-CONTACT(1:CONTACT-LEN)
070200                                    DELIMITED BY SIZE
070300            INTO ALERT-MESSAGE-OUT.
070400     WRITE NOTIF-RECORD-OUT.
070500*-----------------------------------------------------------------
070600 600-WRITE-NOTIF-MANAGER.
070700     MOVE "MANAGER"         TO TARGET-ROLE-OUT.
070800     MOVE SPACES            TO ALERT-MESSAGE-OUT.
070900     STRING "Manager Alert: Order created for: "
071000                                    DELIMITED BY SIZE
071100            ITEM-NAME-T(ITEM-INDEX)(1:ITEM-NAME-LEN)
071200                                    DELIMITED BY SIZE
071300            " Quantity: "           DELIMITED BY SIZE
071400            ORDER-QTY-EDIT          DELIMITED BY SIZE
071500            INTO ALERT-MESSAGE-OUT.
071600     WRITE NOTIF-RECORD-OUT.
071700******************************************************************
071800*    R9 - UNIQUE, SEQUENTIAL, ZERO-FILLED IDENTIFIERS.  SEPARATE
071900*    COUNTERS FOR ITEMS AND ORDERS.
072000*    NEITHER COUNTER IS EVER RESET WITHIN A RUN - ITEM-ID-SEQ AND
072100*    ORDER-ID-SEQ START AT ZERO EACH TIME THE JOB STEP STARTS,
072200*    SO UNIQUENESS HOLDS WITHIN A RUN BUT NOT ACROSS RUNS; THAT
072300*    IS LEFT TO THE OPERATOR'S RUN-DATE DISCIPLINE, THE SAME AS
072400*    IT ALWAYS HAS BEEN ON THIS SUITE.
072500*-----------------------------------------------------------------
072600 700-NEXT-ITEM-ID.
072700     ADD 1 TO ITEM-ID-SEQ.
072800     MOVE ITEM-ID-SEQ TO NEXT-ITEM-ID.
072900*-----------------------------------------------------------------
073000*    ORDER-ID-SEQ IS A SEPARATE COUNTER FROM ITEM-ID-SEQ - ORDER
073100*    NUMBERS AND ITEM NUMBERS SHARE NO NUMBERING SPACE.
073200 700-NEXT-ORDER-ID.
073300     ADD 1 TO ORDER-ID-SEQ.
073400     MOVE ORDER-ID-SEQ TO NEXT-ORDER-ID.
073500*-----------------------------------------------------------------
073600*    R12 - ANY CATEGORY CODE NOT IN THE DOMAIN TABLE IS FILED
073700*    AS "OTHER" RATHER THAN REJECTED.
073800*    ONLY CALLED FROM 500-ADD-NEW-ITEM - AN EXISTING ITEM'S
073900*    CATEGORY IS NEVER RE-EDITED BY A MERGE OR UPDATE
074000*    TRANSACTION, PER R4'S "THRESHOLD, PRICE, SUPPLIER AND
074100*    CATEGORY ARE LEFT ALONE" RULE ABOVE.
074200*-----------------------------------------------------------------
074300 700-EDIT-CATEGORY-CODE.
074400     MOVE "N" TO CATEGORY-VALID-SW.
074500     MOVE ZERO TO CAT-SEARCH-INDEX.
074600     PERFORM 700-CHECK-NEXT-CATEGORY
074700             UNTIL CATEGORY-VALID
074800                OR CAT-SEARCH-INDEX NOT LESS THAN 14.
074900     IF CATEGORY-VALID
075000         MOVE TR-ITEM-CATEGORY TO
075100                 ITEM-CATEGORY-T(ITEM-INDEX)
075200     ELSE
075300         MOVE "OTHER" TO ITEM-CATEGORY-T(ITEM-INDEX)
075400     END-IF.
075500*-----------------------------------------------------------------
075600 700-CHECK-NEXT-CATEGORY.
075700     ADD 1 TO CAT-SEARCH-INDEX.
075800     IF TR-ITEM-CATEGORY = CAT-CODE(CAT-SEARCH-INDEX)
075900         MOVE "Y" TO CATEGORY-VALID-SW
076000     END-IF.
