000100******************************************************************
000200*    ITMMAST  --  INVENTORY ITEM MASTER RECORD LAYOUT
000300*    USED BY BATUPDT (UPDATE) AND INVRPT (LISTING) FOR THE
000400*    WAREHOUSE ITEM MASTER FILE.  ITEM NAME IS THE LOOKUP KEY;
000500*    THE MASTER ITSELF CARRIES NO INDEX -- PROGRAMS LOAD IT
000600*    INTO A WORKING-STORAGE TABLE AND SEARCH BY NAME.
000700*
000800*    REVISED  03/02/87  R.HALVORSEN  ADDED PENDING-ORDER FLAG
000900*    REVISED  09/14/94  T.OKONKWO    WIDENED SUPPLIER NAME
001000*    REVISED  11/18/06  T.OKONKWO    WH-1510, RENAMED FIELDS TO
001100*                                    -IN SUFFIXES, NO RECORD-
001200*                                    TYPE PREFIX.
001300******************************************************************
001400 01  MASTER-RECORD-IN.
001500     05  ITEM-ID-IN              PIC X(08).
001600     05  ITEM-NAME-IN            PIC X(30).
001700     05  ITEM-CATEGORY-IN        PIC X(20).
001800     05  ITEM-QUANTITY-IN        PIC 9(07).
001900     05  REORDER-THRESHOLD-IN    PIC 9(07).
002000     05  UNIT-PRICE-IN           PIC 9(07)V99.
002100     05  SUPPLIER-NAME-IN        PIC X(20).
002200     05  PENDING-ORDER-FLAG-IN   PIC X(01).
002300         88  ORDER-PENDING           VALUE "Y".
002400         88  ORDER-NOT-PENDING       VALUE "N".
002500     05  FILLER                  PIC X(05).
