000100******************************************************************
000200*                                                                *
000300*    S T K V A L U E                                             *
000400*    EXTENDED STOCK VALUE SUBROUTINE                             *
000500*                                                                *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.    STKVALUE.
001000 AUTHOR.        R. HALVORSEN.
001100 INSTALLATION.  GREAT LAKES SUPPLY CO. - DATA PROCESSING.
001200 DATE-WRITTEN.  MARCH 9, 1987.
001300 DATE-COMPILED.
001400 SECURITY.      UNCLASSIFIED - WAREHOUSE OPERATIONS USE ONLY.
001500*-----------------------------------------------------------------
001600*    CHANGE LOG
001700*
001800*    DATE      BY        REQUEST   DESCRIPTION
001900*    --------  --------  --------  -----------------------------
002000*    03/09/87  RH        WH-0115   ORIGINAL PROGRAM. CALLED BY
002100*                                  INVRPT TO EXTEND QUANTITY BY
002200*                                  UNIT PRICE FOR THE STOCK
002300*                                  VALUE TOTAL.
002400*    02/18/99  S.PRUITT  WH-1132   Y2K REMEDIATION SWEEP - NO
002500*                                  DATE FIELDS IN THIS ROUTINE,
002600*                                  REVIEWED AND LEFT AS IS.
002700*    04/22/03  T.OKONKWO WH-1406   WIDENED LS-VALUE TO 9(11)V99
002800*                                  SO A FULL WAREHOUSE OF HIGH
002900*                                  UNIT-PRICE STOCK CANNOT
003000*                                  OVERFLOW THE EXTENSION.
003100*    11/18/06  T.OKONKWO WH-1511   BROUGHT THE ENVIRONMENT AND
003200*                                  DATA DIVISIONS INTO LINE WITH
003300*                                  THE REST OF THE SUITE - THIS
003400*                                  ROUTINE HAD NEVER CARRIED THE
003500*                                  STANDARD SPECIAL-NAMES BLOCK.
003600*                                  ADDED THE WORK AREA BELOW SO A
003700*                                  FUTURE HIGH-VALUE-LINE AUDIT
003800*                                  HAS A WHOLE/CENTS SPLIT READY
003900*                                  TO HAND WITHOUT TOUCHING THE
004000*                                  CALLING SEQUENCE.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300*-----------------------------------------------------------------
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-4341.
004600 OBJECT-COMPUTER.   IBM-4341.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERIC-CLASS IS "0" THRU "9"
005000     UPSI-0 ON  STATUS IS RERUN-SWITCH-ON
005100            OFF STATUS IS RERUN-SWITCH-OFF.
005200******************************************************************
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 WORKING-STORAGE SECTION.                                       WH-1511
005600*-----------------------------------------------------------------
005700*    WHOLE/CENTS AND EDIT VIEWS OF THE EXTENSION, CARRIED HERE    WH-1511
005800*    SO A FUTURE HIGH-VALUE-LINE AUDIT CAN SPLIT OR DISPLAY THE   WH-1511
005900*    VALUE WITHOUT ANY CHANGE TO THE CALLING SEQUENCE BELOW.      WH-1511
006000 01  EXTENDED-VALUE-WORK.
006100     05  EV-VALUE                PIC 9(11)V99.
006200 01  EXTENDED-VALUE-SPLIT REDEFINES EXTENDED-VALUE-WORK.
006300     05  EV-VALUE-WHOLE          PIC 9(11).
006400     05  EV-VALUE-CENTS          PIC 9(02).
006500 01  EXTENDED-VALUE-EDIT REDEFINES EXTENDED-VALUE-WORK.
006600     05  FILLER                  PIC X(13).
006700*-----------------------------------------------------------------
006800 LINKAGE SECTION.
006900*-----------------------------------------------------------------
007000 01  LINK-PARAMETERS.
007100     05  LS-QUANTITY         PIC 9(07).
007200     05  LS-UNIT-PRICE       PIC 9(07)V99.
007300     05  LS-VALUE            PIC 9(11)V99.                        WH-1406
007400 01  LS-VALUE-ALT REDEFINES LS-VALUE.                             WH-1511
007500     05  LS-VALUE-WHOLE          PIC 9(11).
007600     05  LS-VALUE-CENTS          PIC 9(02).
007700******************************************************************
007800 PROCEDURE DIVISION USING LINK-PARAMETERS.
007900*-----------------------------------------------------------------
008000*    EXTEND QUANTITY ON HAND BY UNIT PRICE.  NO ROUNDING - THE
008100*    PRODUCT OF A 2-DECIMAL PRICE AND A WHOLE QUANTITY IS ALREADY
008200*    EXACT TO 2 DECIMALS.
008300*-----------------------------------------------------------------
008400 100-COMPUTE-STOCK-VALUE.
008500     COMPUTE LS-VALUE = LS-QUANTITY * LS-UNIT-PRICE.
008600     MOVE LS-VALUE TO EV-VALUE.                                   WH-1511
008700     EXIT PROGRAM.
